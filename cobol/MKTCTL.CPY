000100*----------------------------------------------------------*
000110* MKTCTL    - Run-date and print/page control work area    *
000120*----------------------------------------------------------*
000130* MAINTENANCE LOG                                          *
000140* DATE      INIT  TICKET   DESCRIPTION                     *
000150* --------- ----  -------  ----------------------------    *
000160* 1988/06/01 EA   REQ-002  Original print-control block,   *
000170*                          lifted from the shop skeleton.  *
000180* 1999/01/08 EA   Y2K-004  WS-CURRENT-YY widened to 4      *
000190*                          digits; added the 8-digit       *
000200*                          WS-CURRENT-DATE-NUM redefine    *
000210*                          callers can test the run date   *
000220*                          as a single comparable number.  *
000230*----------------------------------------------------------*
000240 01  WS-CURRENT-DATE-DATA.
000250     05  WS-CURRENT-DATE.
000260         10  WS-CURRENT-YY       PIC 9(04).
000270         10  WS-CURRENT-MM       PIC 9(02).
000280         10  WS-CURRENT-DD       PIC 9(02).
000290     05  WS-CURRENT-TIME.
000300         10  WS-CURRENT-HH       PIC 9(02).
000310         10  WS-CURRENT-MN       PIC 9(02).
000320         10  WS-CURRENT-SS       PIC 9(02).
000330         10  WS-CURRENT-MS       PIC 9(02).
000340 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-DATA.
000350     05  WS-CURRENT-DATE-DIGITS  PIC 9(08).
000360     05  FILLER                 PIC X(08).
000370*----------------------------------------------------------*
000380 01  PRINTER-CONTROL-FIELDS.
000390     05  LINE-SPACEING           PIC 9(02) VALUE 1.
000400     05  LINE-COUNT              PIC 9(03) VALUE 999.
000410     05  LINES-ON-PAGE           PIC 9(02) VALUE 55.
000420     05  PAGE-COUNT              PIC 9(02) VALUE 1.
000430     05  FILLER                  PIC X(01) VALUE SPACE.
