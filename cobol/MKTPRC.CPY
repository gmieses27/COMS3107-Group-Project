000100*----------------------------------------------------------*
000110* MKTPRC    - Market price running-total table, by ISBN    *
000120*----------------------------------------------------------*
000130* MAINTENANCE LOG                                          *
000140* DATE      INIT  TICKET   DESCRIPTION                     *
000150* --------- ----  -------  ----------------------------    *
000160* 1991/09/10 EA   REQ-061  Original table - single price   *
000170*                          per ISBN, no averaging.         *
000180* 1997/06/03 DQ   REQ-158  Multiple market quotes per      *
000190*                          ISBN now arrive on the feed -   *
000200*                          added MKT-SUM-PRICE/MKT-COUNT   *
000210*                          so MKTLOAD can compute a per-   *
000220*                          ISBN average after the file is  *
000230*                          fully read.                     *
000240*----------------------------------------------------------*
000250 01  MKT-TABLE-SIZE              PIC S9(04) USAGE COMP.
000260 01  MKT-TABLE-INDEX             PIC S9(04) USAGE COMP.
000270*----------------------------------------------------------*
000280 01  MARKET-PRICE-TABLE.
000290     05  TBL-MARKET-PRICE OCCURS 1 TO 2000 TIMES
000300             DEPENDING ON MKT-TABLE-SIZE
000310             INDEXED BY MKT-IDX.
000320         10  MKT-ISBN-NORM        PIC X(20).
000330         10  MKT-SUM-PRICE        PIC S9(9)V99.
000340         10  MKT-COUNT            PIC S9(07) USAGE COMP.
000350         10  MKT-AVG-PRICE        PIC S9(7)V99.
000360         10  FILLER               PIC X(04).
