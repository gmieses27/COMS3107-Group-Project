000100*----------------------------------------------------------*
000110* MKTMETA   - Book metadata (title/author by ISBN) table   *
000120*----------------------------------------------------------*
000130* MAINTENANCE LOG                                          *
000140* DATE      INIT  TICKET   DESCRIPTION                     *
000150* --------- ----  -------  ----------------------------    *
000160* 1989/03/14 EA   REQ-014  Original table.                 *
000170* 1996/02/27 DQ   REQ-140  Widened title/author to X(60)   *
000180*                          to match the campus-store ISBN  *
000190*                          feed layout.                    *
000200*----------------------------------------------------------*
000210 01  MET-TABLE-SIZE              PIC S9(04) USAGE COMP.
000220 01  MET-TABLE-INDEX             PIC S9(04) USAGE COMP.
000230*----------------------------------------------------------*
000240 01  BOOK-METADATA-TABLE.
000250     05  TBL-BOOK-METADATA OCCURS 1 TO 2000 TIMES
000260             DEPENDING ON MET-TABLE-SIZE
000270             INDEXED BY MET-IDX.
000280         10  MET-ISBN             PIC X(20).
000290         10  MET-TITLE            PIC X(60).
000300         10  MET-AUTHOR           PIC X(60).
000310         10  FILLER               PIC X(04).
