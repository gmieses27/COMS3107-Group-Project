000100*===============================================================*
000110* PROGRAM NAME:    MKTLOAD
000120* ORIGINAL AUTHOR: DAVID QUINTERO
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/02/89 DAVID QUINTERO  CREATED - LOADS LISTINGS CSV ONLY,
000180*                          PASSES TABLE BACK TO CALLER.
000190* 07/19/91 ED ACKERMAN     ADDED BOOK-METADATA CSV LOAD, HEADER
000200*                          DRIVEN COLUMN LOOKUP.
000210* 11/03/94 DAVID QUINTERO  ADDED MARKET-PRICES CSV LOAD AND
000220*                          SUM/COUNT ACCUMULATION BY ISBN.
000230* 01/08/99 ED ACKERMAN     Y2K-004  REVIEWED ALL DATE FIELDS -
000240*                          NO 2-DIGIT YEAR FIELDS IN THIS
000250*                          PROGRAM, NO CHANGE REQUIRED.
000260* 06/14/03 DAVID QUINTERO  REQ-204  PRECOMPUTE LST-ISBN-NORM AND
000270*                          LST-CONDITION-LOWER AT LOAD TIME SO
000280*                          MKTRPT DOES NOT REDO THE WORK EVERY
000290*                          REPORT.
000300* 09/27/07 ED ACKERMAN     REQ-251  SKIP AND COUNT MALFORMED
000310*                          LISTING ROWS INSTEAD OF ABENDING.
000320*
000330*===============================================================*
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.  MKTLOAD.
000360 AUTHOR. DAVID QUINTERO.
000370 INSTALLATION. COBOL DEVELOPMENT CENTER.
000380 DATE-WRITTEN. 03/02/89.
000390 DATE-COMPILED.
000400 SECURITY. NON-CONFIDENTIAL.
000410*===============================================================*
000420 ENVIRONMENT DIVISION.
000430*---------------------------------------------------------------*
000440 CONFIGURATION SECTION.
000450*---------------------------------------------------------------*
000460 SOURCE-COMPUTER. IBM-3081.
000470 OBJECT-COMPUTER. IBM-3081.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500*---------------------------------------------------------------*
000510 INPUT-OUTPUT SECTION.
000520*---------------------------------------------------------------*
000530 FILE-CONTROL.
000540     SELECT LISTING-FILE ASSIGN TO LISTIN
000550       ORGANIZATION IS SEQUENTIAL
000560       FILE STATUS  IS LISTING-FILE-STATUS.
000570*
000580     SELECT METADATA-FILE ASSIGN TO METAIN
000590       ORGANIZATION IS SEQUENTIAL
000600       FILE STATUS  IS METADATA-FILE-STATUS.
000610*
000620     SELECT MARKET-FILE ASSIGN TO MKTIN
000630       ORGANIZATION IS SEQUENTIAL
000640       FILE STATUS  IS MARKET-FILE-STATUS.
000650*===============================================================*
000660 DATA DIVISION.
000670*---------------------------------------------------------------*
000680 FILE SECTION.
000690*---------------------------------------------------------------*
000700 FD  LISTING-FILE
000710         RECORDING MODE IS F.
000720 01  LISTING-RECORD-IN             PIC X(250).
000730*---------------------------------------------------------------*
000740 FD  METADATA-FILE
000750         RECORDING MODE IS F.
000760 01  METADATA-RECORD-IN            PIC X(250).
000770*---------------------------------------------------------------*
000780 FD  MARKET-FILE
000790         RECORDING MODE IS F.
000800 01  MARKET-RECORD-IN              PIC X(250).
000810*---------------------------------------------------------------*
000820 WORKING-STORAGE SECTION.
000830*---------------------------------------------------------------*
000840 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000850     05  LISTING-FILE-STATUS      PIC 99.
000860         88  LISTING-FILE-OK             VALUE 00.
000870         88  LISTING-FILE-EOF             VALUE 10.
000880     05  METADATA-FILE-STATUS     PIC 99.
000890         88  METADATA-FILE-OK             VALUE 00.
000900         88  METADATA-FILE-EOF             VALUE 10.
000910     05  MARKET-FILE-STATUS       PIC 99.
000920         88  MARKET-FILE-OK               VALUE 00.
000930         88  MARKET-FILE-EOF               VALUE 10.
000940     05  WS-EOF-SWITCH             PIC X(01).
000950         88  WS-EOF                        VALUE 'Y'.
000960         88  WS-NOT-EOF                    VALUE 'N'.
000970     05  WS-HEADER-SWITCH          PIC X(01).
000980         88  WS-HEADER-ROW                 VALUE 'Y'.
000990         88  WS-NOT-HEADER-ROW             VALUE 'N'.
001000     05  FILLER                    PIC X(04).
001010*---------------------------------------------------------------*
001020* 77-LEVEL COUNTERS AND SUBSCRIPTS - ALL COMP PER SHOP STANDARD.
001030 77  WS-I                          PIC S9(04) USAGE COMP.
001040 77  WS-BAD-LISTING-COUNT          PIC S9(04) USAGE COMP VALUE 0.
001050 77  WS-BAD-MARKET-COUNT           PIC S9(04) USAGE COMP VALUE 0.
001060*---------------------------------------------------------------*
001070* GENERIC CSV COLUMN-SPLITTER WORK AREA - SHARED BY THE METADATA
001080* AND MARKET-PRICE LOADERS, BOTH OF WHICH ARE HEADER-DRIVEN.
001090 01  WS-CSV-WORK-LINE              PIC X(250).
001100 01  WS-CSV-COLUMN-COUNT           PIC S9(02) USAGE COMP.
001110 01  WS-CSV-COLUMN-TABLE.
001120     05  WS-CSV-COLUMN OCCURS 1 TO 12 TIMES
001130             DEPENDING ON WS-CSV-COLUMN-COUNT
001140             INDEXED BY WS-CSV-IDX
001150             PIC X(60).
001160 01  WS-CSV-SUBSTR-COUNT           PIC S9(02) USAGE COMP.
001170*---------------------------------------------------------------*
001180* METADATA HEADER COLUMN POSITIONS, LOCATED ONCE FROM ROW 1.
001190 01  WS-META-ISBN-COL              PIC S9(02) USAGE COMP VALUE 0.
001200 01  WS-META-TITLE-COL             PIC S9(02) USAGE COMP VALUE 0.
001210 01  WS-META-AUTHOR-COL            PIC S9(02) USAGE COMP VALUE 0.
001220*---------------------------------------------------------------*
001230* MARKET-PRICES HEADER COLUMN POSITIONS, LOCATED ONCE FROM ROW 1.
001240 01  WS-MKT-ISBN-COL               PIC S9(02) USAGE COMP VALUE 0.
001250 01  WS-MKT-PRICE-COL              PIC S9(02) USAGE COMP VALUE 0.
001260*---------------------------------------------------------------*
001270* GENERIC NUMERIC-TEXT VALIDATOR WORK AREA - USED FOR EDITION,
001280* LISTING PRICE AND CLEANED MARKET-PRICE CELLS.  REDEFINES THE
001290* TEXT AS A TABLE OF SINGLE CHARACTERS SO EACH ONE CAN BE TESTED
001300* WITH THE NUMERIC CLASS CONDITION (TRAILING SPACES ARE NOT
001310* NUMERIC SO WE ONLY WALK THE SIGNIFICANT LENGTH).
001320 01  WS-NUM-TEXT                   PIC X(20).
001330 01  WS-NUM-TEXT-CHARS REDEFINES WS-NUM-TEXT.
001340     05  WS-NUM-TEXT-CHAR OCCURS 20 TIMES PIC X(01).
001350 01  WS-NUM-TEXT-LEN               PIC S9(02) USAGE COMP.
001360 01  WS-NUM-VALID-SWITCH           PIC X(01).
001370     88  WS-NUM-IS-VALID                   VALUE 'Y'.
001380     88  WS-NUM-IS-INVALID                 VALUE 'N'.
001390 01  WS-NUM-SEEN-POINT-SWITCH      PIC X(01).
001400     88  WS-NUM-SEEN-POINT                 VALUE 'Y'.
001410*---------------------------------------------------------------*
001420* ISBN NORMALIZE WORK AREA - SAME ALGORITHM MKTRPT USES, KEPT
001430* LOCAL TO THIS PROGRAM SINCE NO CALL BOUNDARY EXISTS FOR IT.
001440 01  WS-ISBN-RAW                   PIC X(20).
001450 01  WS-ISBN-RAW-CHARS REDEFINES WS-ISBN-RAW.
001460     05  WS-ISBN-RAW-CHAR OCCURS 20 TIMES PIC X(01).
001470 01  WS-ISBN-NORM-WORK             PIC X(20).
001480 01  WS-ISBN-NORM-LEN              PIC S9(02) USAGE COMP.
001490*---------------------------------------------------------------*
001500* PRICE-CELL CLEAN-UP WORK AREA - STRIPS CURRENCY SIGNS/COMMAS
001510* DOWN TO DIGITS, A SINGLE DECIMAL POINT AND AN OPTIONAL LEADING
001520* MINUS SIGN BEFORE THE CELL IS HANDED TO THE VALIDATOR ABOVE.
001530 01  WS-PRICE-RAW                  PIC X(20).
001540 01  WS-PRICE-RAW-CHARS REDEFINES WS-PRICE-RAW.
001550     05  WS-PRICE-RAW-CHAR OCCURS 20 TIMES PIC X(01).
001560 01  WS-PRICE-CLEAN-TEXT           PIC X(20).
001570 01  WS-PRICE-CLEAN-LEN            PIC S9(02) USAGE COMP.
001580*---------------------------------------------------------------*
001590 01  WS-LISTING-FIELD-COUNT        PIC S9(02) USAGE COMP.
001600 01  WS-LISTING-COLUMNS.
001610     05  WS-LST-ISBN               PIC X(20).
001620     05  WS-LST-TITLE              PIC X(60).
001630     05  WS-LST-EDITION            PIC X(20).
001640     05  WS-LST-EDITION-LEN        PIC S9(02) USAGE COMP.
001650     05  WS-LST-CONDITION          PIC X(15).
001660     05  WS-LST-PRICE              PIC X(20).
001670     05  WS-LST-PRICE-LEN          PIC S9(02) USAGE COMP.
001680     05  WS-LST-COURSE             PIC X(12).
001690     05  WS-LST-SELLER             PIC X(12).
001700     05  WS-LST-BARTER             PIC X(10).
001710     05  FILLER                    PIC X(04).
001720*---------------------------------------------------------------*
001730 LINKAGE SECTION.
001740 COPY MKTLST.
001750 COPY MKTMETA.
001760 COPY MKTPRC.
001770*===============================================================*
001780 PROCEDURE DIVISION USING LST-TABLE-SIZE, LST-TABLE-INDEX,
001790     STUDENT-LISTING-TABLE, MET-TABLE-SIZE, MET-TABLE-INDEX,
001800     BOOK-METADATA-TABLE, MKT-TABLE-SIZE, MKT-TABLE-INDEX,
001810     MARKET-PRICE-TABLE.
001820*---------------------------------------------------------------*
001830 0000-MAIN-ROUTINE.
001840     MOVE 0 TO LST-TABLE-SIZE
001850     MOVE 0 TO MET-TABLE-SIZE
001860     MOVE 0 TO MKT-TABLE-SIZE
001870     PERFORM 2000-LOAD-STUDENT-LISTINGS THRU 2000-EXIT
001880     PERFORM 3000-LOAD-BOOK-METADATA THRU 3000-EXIT
001890     PERFORM 4000-LOAD-MARKET-PRICES THRU 4000-EXIT
001900     PERFORM 5000-AVERAGE-MARKET-PRICES THRU 5000-EXIT
001910     GOBACK.
001920*---------------------------------------------------------------*
001930* LISTINGS LOAD - PLAIN COMMA SPLIT, NO EMBEDDED-COMMA HANDLING
001940* SINCE THE FEED NEVER QUOTES A FIELD.  HEADER ROW IS SKIPPED.
001950*---------------------------------------------------------------*
001960 2000-LOAD-STUDENT-LISTINGS.
001970     OPEN INPUT LISTING-FILE
001980     IF NOT LISTING-FILE-OK
001990         DISPLAY 'MKTLOAD-W: STUDENT_LISTINGS.CSV OPEN FAILED, '
002000             'STATUS=' LISTING-FILE-STATUS ', TABLE LEFT EMPTY'
002010         GO TO 2000-EXIT
002020     END-IF
002030     SET WS-NOT-EOF TO TRUE
002040     SET WS-HEADER-ROW TO TRUE
002050     PERFORM 2010-READ-LISTING-RECORD
002060     PERFORM 2020-PROCESS-LISTING-RECORD UNTIL WS-EOF
002070     CLOSE LISTING-FILE.
002080 2000-EXIT.
002090     EXIT.
002100*---------------------------------------------------------------*
002110 2010-READ-LISTING-RECORD.
002120     READ LISTING-FILE
002130         AT END SET WS-EOF TO TRUE
002140     END-READ.
002150*---------------------------------------------------------------*
002160 2020-PROCESS-LISTING-RECORD.
002170     IF WS-HEADER-ROW
002180         SET WS-NOT-HEADER-ROW TO TRUE
002190     ELSE
002200         PERFORM 2100-PARSE-LISTING-LINE THRU 2100-EXIT
002210     END-IF
002220     PERFORM 2010-READ-LISTING-RECORD.
002230*---------------------------------------------------------------*
002240 2100-PARSE-LISTING-LINE.
002250     UNSTRING LISTING-RECORD-IN DELIMITED BY ','
002260         INTO WS-LST-ISBN,
002270              WS-LST-TITLE,
002280              WS-LST-EDITION     COUNT IN WS-LST-EDITION-LEN,
002290              WS-LST-CONDITION,
002300              WS-LST-PRICE       COUNT IN WS-LST-PRICE-LEN,
002310              WS-LST-COURSE,
002320              WS-LST-SELLER,
002330              WS-LST-BARTER
002340         TALLYING IN WS-LISTING-FIELD-COUNT
002350     END-UNSTRING
002360     IF WS-LISTING-FIELD-COUNT < 8
002370         ADD 1 TO WS-BAD-LISTING-COUNT
002380         DISPLAY 'MKTLOAD-W: LISTING ROW SKIPPED, ONLY '
002390             WS-LISTING-FIELD-COUNT ' FIELDS - ' LISTING-RECORD-IN
002400         GO TO 2100-EXIT
002410     END-IF
002420     MOVE WS-LST-EDITION TO WS-NUM-TEXT
002430     MOVE WS-LST-EDITION-LEN TO WS-NUM-TEXT-LEN
002440     PERFORM 9600-VALIDATE-NUMERIC-TEXT THRU 9600-EXIT
002450     IF WS-NUM-IS-INVALID
002460         ADD 1 TO WS-BAD-LISTING-COUNT
002470         DISPLAY 'MKTLOAD-W: LISTING ROW SKIPPED, BAD EDITION - '
002480             LISTING-RECORD-IN
002490         GO TO 2100-EXIT
002500     END-IF
002510     MOVE WS-LST-PRICE TO WS-NUM-TEXT
002520     MOVE WS-LST-PRICE-LEN TO WS-NUM-TEXT-LEN
002530     PERFORM 9600-VALIDATE-NUMERIC-TEXT THRU 9600-EXIT
002540     IF WS-NUM-IS-INVALID
002550         ADD 1 TO WS-BAD-LISTING-COUNT
002560         DISPLAY 'MKTLOAD-W: LISTING ROW SKIPPED, BAD PRICE - '
002570             LISTING-RECORD-IN
002580         GO TO 2100-EXIT
002590     END-IF
002600     IF LST-TABLE-SIZE >= 2000
002610         DISPLAY 'MKTLOAD-E: STUDENT-LISTING-TABLE FULL, ROW '
002620             'DROPPED - ' LISTING-RECORD-IN
002630         GO TO 2100-EXIT
002640     END-IF
002650     ADD 1 TO LST-TABLE-SIZE
002660     SET LST-IDX TO LST-TABLE-SIZE
002670     MOVE WS-LST-ISBN      TO LST-ISBN(LST-IDX)
002680     MOVE WS-LST-TITLE     TO LST-TITLE(LST-IDX)
002690     COMPUTE LST-EDITION(LST-IDX) =
002700         FUNCTION NUMVAL-C(WS-LST-EDITION(1:WS-LST-EDITION-LEN))
002710     MOVE WS-LST-CONDITION TO LST-CONDITION(LST-IDX)
002720     COMPUTE LST-PRICE(LST-IDX) =
002730         FUNCTION NUMVAL-C(WS-LST-PRICE(1:WS-LST-PRICE-LEN))
002740     MOVE WS-LST-COURSE    TO LST-COURSE(LST-IDX)
002750     MOVE WS-LST-SELLER    TO LST-SELLER-ID(LST-IDX)
002760     IF FUNCTION UPPER-CASE(WS-LST-BARTER) = 'TRUE'
002770         SET LST-BARTER-IS-TRUE(LST-IDX) TO TRUE
002780     ELSE
002790         SET LST-BARTER-IS-FALSE(LST-IDX) TO TRUE
002800     END-IF
002810     MOVE WS-LST-ISBN TO WS-ISBN-RAW
002820     PERFORM 9700-NORMALIZE-ISBN-TEXT
002830     MOVE WS-ISBN-NORM-WORK TO LST-ISBN-NORM(LST-IDX)
002840     MOVE WS-LST-CONDITION TO LST-CONDITION-LOWER(LST-IDX)
002850     INSPECT LST-CONDITION-LOWER(LST-IDX)
002860         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002870                 TO 'abcdefghijklmnopqrstuvwxyz'.
002880 2100-EXIT.
002890     EXIT.
002900*---------------------------------------------------------------*
002910* BOOK-METADATA LOAD - QUOTE-AWARE SPLIT, HEADER-DRIVEN COLUMN
002920* LOOKUP (ISBN / TITLE-OR-NAME / AUTHOR-OR-AUTHORS, CASE
002930* INSENSITIVE).  LAST ROW FOR A GIVEN ISBN WINS.
002940*---------------------------------------------------------------*
002950 3000-LOAD-BOOK-METADATA.
002960     OPEN INPUT METADATA-FILE
002970     IF NOT METADATA-FILE-OK
002980         DISPLAY 'MKTLOAD-W: BOOK_METADATA.CSV OPEN FAILED, '
002990             'STATUS=' METADATA-FILE-STATUS ', TABLE LEFT EMPTY'
003000         GO TO 3000-EXIT
003010     END-IF
003020     SET WS-NOT-EOF TO TRUE
003030     MOVE 0 TO WS-META-ISBN-COL
003040     MOVE 0 TO WS-META-TITLE-COL
003050     MOVE 0 TO WS-META-AUTHOR-COL
003060     PERFORM 3010-READ-METADATA-RECORD
003070     IF NOT WS-EOF
003080         MOVE METADATA-RECORD-IN TO WS-CSV-WORK-LINE
003090         PERFORM 9650-SPLIT-CSV-LINE
003100         PERFORM 3100-LOCATE-METADATA-COLUMNS
003110         PERFORM 3010-READ-METADATA-RECORD
003120     END-IF
003130     PERFORM 3020-PROCESS-METADATA-RECORD UNTIL WS-EOF
003140     CLOSE METADATA-FILE.
003150 3000-EXIT.
003160     EXIT.
003170*---------------------------------------------------------------*
003180 3010-READ-METADATA-RECORD.
003190     READ METADATA-FILE
003200         AT END SET WS-EOF TO TRUE
003210     END-READ.
003220*---------------------------------------------------------------*
003230 3020-PROCESS-METADATA-RECORD.
003240     MOVE METADATA-RECORD-IN TO WS-CSV-WORK-LINE
003250     PERFORM 9650-SPLIT-CSV-LINE
003260     PERFORM 3200-PARSE-METADATA-LINE THRU 3200-EXIT
003270     PERFORM 3010-READ-METADATA-RECORD.
003280*---------------------------------------------------------------*
003290 3100-LOCATE-METADATA-COLUMNS.
003300     PERFORM 3110-CHECK-ONE-METADATA-HEADER
003310         VARYING WS-I FROM 1 BY 1
003320         UNTIL WS-I > WS-CSV-COLUMN-COUNT.
003330*---------------------------------------------------------------*
003340 3110-CHECK-ONE-METADATA-HEADER.
003350     IF FUNCTION UPPER-CASE(WS-CSV-COLUMN(WS-I)) = 'ISBN'
003360         MOVE WS-I TO WS-META-ISBN-COL
003370     END-IF
003380     IF FUNCTION UPPER-CASE(WS-CSV-COLUMN(WS-I)) = 'TITLE'
003390         MOVE WS-I TO WS-META-TITLE-COL
003400     END-IF
003410     IF FUNCTION UPPER-CASE(WS-CSV-COLUMN(WS-I)) = 'NAME'
003420         AND WS-META-TITLE-COL = 0
003430         MOVE WS-I TO WS-META-TITLE-COL
003440     END-IF
003450     IF FUNCTION UPPER-CASE(WS-CSV-COLUMN(WS-I)) = 'AUTHOR'
003460         MOVE WS-I TO WS-META-AUTHOR-COL
003470     END-IF
003480     IF FUNCTION UPPER-CASE(WS-CSV-COLUMN(WS-I)) = 'AUTHORS'
003490         AND WS-META-AUTHOR-COL = 0
003500         MOVE WS-I TO WS-META-AUTHOR-COL
003510     END-IF.
003520*---------------------------------------------------------------*
003530 3200-PARSE-METADATA-LINE.
003540     IF WS-META-ISBN-COL = 0
003550         GO TO 3200-EXIT
003560     END-IF
003570     IF WS-CSV-COLUMN(WS-META-ISBN-COL) = SPACES
003580         GO TO 3200-EXIT
003590     END-IF
003600     SET MET-IDX TO 1
003610     SEARCH TBL-BOOK-METADATA
003620         AT END
003630             IF MET-TABLE-SIZE >= 2000
003640                 DISPLAY 'MKTLOAD-E: BOOK-METADATA-TABLE FULL, '
003650                     'ROW DROPPED - ' WS-CSV-WORK-LINE
003660                 GO TO 3200-EXIT
003670             END-IF
003680             ADD 1 TO MET-TABLE-SIZE
003690             SET MET-IDX TO MET-TABLE-SIZE
003700         WHEN MET-ISBN(MET-IDX) = WS-CSV-COLUMN(WS-META-ISBN-COL)
003710             CONTINUE
003720     END-SEARCH
003730     MOVE WS-CSV-COLUMN(WS-META-ISBN-COL) TO MET-ISBN(MET-IDX)
003740     IF WS-META-TITLE-COL NOT = 0
003750         MOVE WS-CSV-COLUMN(WS-META-TITLE-COL)
003760             TO MET-TITLE(MET-IDX)
003770     END-IF
003780     IF WS-META-AUTHOR-COL NOT = 0
003790         MOVE WS-CSV-COLUMN(WS-META-AUTHOR-COL)
003800             TO MET-AUTHOR(MET-IDX)
003810     END-IF.
003820 3200-EXIT.
003830     EXIT.
003840*---------------------------------------------------------------*
003850* MARKET-PRICES LOAD - QUOTE-AWARE SPLIT, HEADER COLUMN MATCH IS
003860* A SUBSTRING TEST SO "ISBN13", "MARKET PRICE" ETC. ARE FOUND.
003870* ISBN IS NORMALIZED AND THE PRICE CELL CLEANED BEFORE SUM/COUNT
003880* ACCUMULATION INTO THE MARKET-PRICE-TABLE, KEYED BY SEARCH.
003890*---------------------------------------------------------------*
003900 4000-LOAD-MARKET-PRICES.
003910     OPEN INPUT MARKET-FILE
003920     IF NOT MARKET-FILE-OK
003930         DISPLAY 'MKTLOAD-W: MARKET_PRICES.CSV OPEN FAILED, '
003940             'STATUS=' MARKET-FILE-STATUS ', TABLE LEFT EMPTY'
003950         GO TO 4000-EXIT
003960     END-IF
003970     SET WS-NOT-EOF TO TRUE
003980     MOVE 0 TO WS-MKT-ISBN-COL
003990     MOVE 0 TO WS-MKT-PRICE-COL
004000     PERFORM 4010-READ-MARKET-RECORD
004010     IF NOT WS-EOF
004020         MOVE MARKET-RECORD-IN TO WS-CSV-WORK-LINE
004030         PERFORM 9650-SPLIT-CSV-LINE
004040         PERFORM 4100-LOCATE-MARKET-COLUMNS
004050         PERFORM 4010-READ-MARKET-RECORD
004060     END-IF
004070     PERFORM 4020-PROCESS-MARKET-RECORD UNTIL WS-EOF
004080     CLOSE MARKET-FILE.
004090 4000-EXIT.
004100     EXIT.
004110*---------------------------------------------------------------*
004120 4010-READ-MARKET-RECORD.
004130     READ MARKET-FILE
004140         AT END SET WS-EOF TO TRUE
004150     END-READ.
004160*---------------------------------------------------------------*
004170 4020-PROCESS-MARKET-RECORD.
004180     MOVE MARKET-RECORD-IN TO WS-CSV-WORK-LINE
004190     PERFORM 9650-SPLIT-CSV-LINE
004200     PERFORM 4200-PARSE-MARKET-LINE THRU 4200-EXIT
004210     PERFORM 4010-READ-MARKET-RECORD.
004220*---------------------------------------------------------------*
004230 4100-LOCATE-MARKET-COLUMNS.
004240     PERFORM 4110-CHECK-ONE-MARKET-HEADER THRU 4110-EXIT
004250         VARYING WS-I FROM 1 BY 1
004260         UNTIL WS-I > WS-CSV-COLUMN-COUNT.
004270*---------------------------------------------------------------*
004280 4110-CHECK-ONE-MARKET-HEADER.
004290     MOVE 0 TO WS-CSV-SUBSTR-COUNT
004300     INSPECT FUNCTION UPPER-CASE(WS-CSV-COLUMN(WS-I))
004310         TALLYING WS-CSV-SUBSTR-COUNT FOR ALL 'ISBN'
004320     IF WS-CSV-SUBSTR-COUNT > 0
004330         MOVE WS-I TO WS-MKT-ISBN-COL
004340     END-IF
004350     MOVE 0 TO WS-CSV-SUBSTR-COUNT
004360     INSPECT FUNCTION UPPER-CASE(WS-CSV-COLUMN(WS-I))
004370         TALLYING WS-CSV-SUBSTR-COUNT FOR ALL 'PRICE'
004380     IF WS-CSV-SUBSTR-COUNT > 0
004390         MOVE WS-I TO WS-MKT-PRICE-COL
004400     END-IF
004410     IF WS-MKT-PRICE-COL NOT = 0
004420         GO TO 4110-EXIT
004430     END-IF
004440     MOVE 0 TO WS-CSV-SUBSTR-COUNT
004450     INSPECT FUNCTION UPPER-CASE(WS-CSV-COLUMN(WS-I))
004460         TALLYING WS-CSV-SUBSTR-COUNT FOR ALL 'MARKET'
004470     IF WS-CSV-SUBSTR-COUNT > 0
004480         MOVE WS-I TO WS-MKT-PRICE-COL
004490     END-IF.
004500 4110-EXIT.
004510     EXIT.
004520*---------------------------------------------------------------*
004530 4200-PARSE-MARKET-LINE.
004540     IF WS-MKT-ISBN-COL = 0 OR WS-MKT-PRICE-COL = 0
004550         GO TO 4200-EXIT
004560     END-IF
004570     IF WS-CSV-COLUMN(WS-MKT-ISBN-COL) = SPACES
004580         GO TO 4200-EXIT
004590     END-IF
004600     MOVE WS-CSV-COLUMN(WS-MKT-ISBN-COL) TO WS-ISBN-RAW
004610     PERFORM 9700-NORMALIZE-ISBN-TEXT
004620     MOVE WS-CSV-COLUMN(WS-MKT-PRICE-COL) TO WS-PRICE-RAW
004630     PERFORM 9750-CLEAN-PRICE-CELL
004640     IF WS-PRICE-CLEAN-LEN = 0
004650         ADD 1 TO WS-BAD-MARKET-COUNT
004660         GO TO 4200-EXIT
004670     END-IF
004680     MOVE WS-PRICE-CLEAN-TEXT TO WS-NUM-TEXT
004690     MOVE WS-PRICE-CLEAN-LEN TO WS-NUM-TEXT-LEN
004700     PERFORM 9600-VALIDATE-NUMERIC-TEXT THRU 9600-EXIT
004710     IF WS-NUM-IS-INVALID
004720         ADD 1 TO WS-BAD-MARKET-COUNT
004730         DISPLAY 'MKTLOAD-W: MARKET ROW SKIPPED, BAD PRICE - '
004740             WS-CSV-WORK-LINE
004750         GO TO 4200-EXIT
004760     END-IF
004770     PERFORM 4300-ACCUMULATE-MARKET-TOTALS THRU 4300-EXIT.
004780 4200-EXIT.
004790     EXIT.
004800*---------------------------------------------------------------*
004810 4300-ACCUMULATE-MARKET-TOTALS.
004820     SET MKT-IDX TO 1
004830     SEARCH TBL-MARKET-PRICE
004840         AT END
004850             IF MKT-TABLE-SIZE >= 2000
004860                 DISPLAY 'MKTLOAD-E: MARKET-PRICE-TABLE FULL, '
004870                     'ROW DROPPED - ' WS-CSV-WORK-LINE
004880                 GO TO 4300-EXIT
004890             END-IF
004900             ADD 1 TO MKT-TABLE-SIZE
004910             SET MKT-IDX TO MKT-TABLE-SIZE
004920             MOVE WS-ISBN-NORM-WORK TO MKT-ISBN-NORM(MKT-IDX)
004930             MOVE 0 TO MKT-SUM-PRICE(MKT-IDX)
004940             MOVE 0 TO MKT-COUNT(MKT-IDX)
004950             COMPUTE MKT-SUM-PRICE(MKT-IDX) =
004960                 FUNCTION NUMVAL-C(WS-PRICE-CLEAN-TEXT
004970                     (1:WS-PRICE-CLEAN-LEN))
004980             ADD 1 TO MKT-COUNT(MKT-IDX)
004990         WHEN MKT-ISBN-NORM(MKT-IDX) = WS-ISBN-NORM-WORK
005000             COMPUTE MKT-SUM-PRICE(MKT-IDX) =
005010                 MKT-SUM-PRICE(MKT-IDX) +
005020                 FUNCTION NUMVAL-C(WS-PRICE-CLEAN-TEXT
005030                     (1:WS-PRICE-CLEAN-LEN))
005040             ADD 1 TO MKT-COUNT(MKT-IDX)
005050     END-SEARCH.
005060 4300-EXIT.
005070     EXIT.
005080*---------------------------------------------------------------*
005090 5000-AVERAGE-MARKET-PRICES.
005100     IF MKT-TABLE-SIZE = 0
005110         GO TO 5000-EXIT
005120     END-IF
005130     PERFORM 5010-AVERAGE-ONE-ISBN
005140         VARYING MKT-IDX FROM 1 BY 1
005150         UNTIL MKT-IDX > MKT-TABLE-SIZE.
005160 5000-EXIT.
005170     EXIT.
005180*---------------------------------------------------------------*
005190 5010-AVERAGE-ONE-ISBN.
005200     IF MKT-COUNT(MKT-IDX) > 0
005210         COMPUTE MKT-AVG-PRICE(MKT-IDX) ROUNDED =
005220             MKT-SUM-PRICE(MKT-IDX) / MKT-COUNT(MKT-IDX)
005230     END-IF.
005240*---------------------------------------------------------------*
005250* GENERIC QUOTE-AWARE CSV LINE SPLITTER.  MARKS EMBEDDED QUOTES
005260* WITH '#' AND BLANKS OUT COMMAS FOUND BETWEEN A QUOTE AND THE
005270* FOLLOWING '#' MARKER SO UNSTRING DOES NOT TREAT THEM AS FIELD
005280* SEPARATORS - SAME TRICK THIS SHOP USES FOR THE HACKER-NEWS
005290* TITLE FIELD.  RESULT GOES INTO WS-CSV-COLUMN-TABLE.
005300*---------------------------------------------------------------*
005310 9650-SPLIT-CSV-LINE.
005320     INSPECT WS-CSV-WORK-LINE
005330         REPLACING ALL '"' BY '#'
005340         AFTER INITIAL '"'
005350     INSPECT WS-CSV-WORK-LINE
005360         REPLACING ALL ',' BY ' '
005370         AFTER QUOTE BEFORE '#'
005380     INSPECT WS-CSV-WORK-LINE
005390         REPLACING ALL '#' BY '"'
005400         AFTER INITIAL '"'
005410     MOVE 12 TO WS-CSV-COLUMN-COUNT
005420     UNSTRING WS-CSV-WORK-LINE DELIMITED BY ','
005430         INTO WS-CSV-COLUMN(1),  WS-CSV-COLUMN(2),
005440              WS-CSV-COLUMN(3),  WS-CSV-COLUMN(4),
005450              WS-CSV-COLUMN(5),  WS-CSV-COLUMN(6),
005460              WS-CSV-COLUMN(7),  WS-CSV-COLUMN(8),
005470              WS-CSV-COLUMN(9),  WS-CSV-COLUMN(10),
005480              WS-CSV-COLUMN(11), WS-CSV-COLUMN(12)
005490         TALLYING IN WS-CSV-COLUMN-COUNT
005500     END-UNSTRING
005510     PERFORM 9660-STRIP-ONE-COLUMN-QUOTE
005520         VARYING WS-I FROM 1 BY 1
005530         UNTIL WS-I > WS-CSV-COLUMN-COUNT.
005540*---------------------------------------------------------------*
005550* STRIPS A LEADING QUOTE LEFT OVER FROM THE MASKING ABOVE AND
005560* ANY QUOTE CHARACTER STILL SITTING IN THE COLUMN (TRAILING
005570* QUOTE OR A DOUBLED "" LITERAL QUOTE INSIDE THE CELL).
005580 9660-STRIP-ONE-COLUMN-QUOTE.
005590     IF WS-CSV-COLUMN(WS-I)(1:1) = '"'
005600         MOVE WS-CSV-COLUMN(WS-I)(2:59) TO WS-CSV-COLUMN(WS-I)
005610     END-IF
005620     INSPECT WS-CSV-COLUMN(WS-I) REPLACING ALL '"' BY SPACE.
005630*---------------------------------------------------------------*
005640* GENERIC NUMERIC-TEXT VALIDATOR.  WALKS WS-NUM-TEXT FOR
005650* WS-NUM-TEXT-LEN CHARACTERS, ALLOWING ONE LEADING '-' AND ONE
005660* '.', EVERYTHING ELSE MUST BE 0-9.  A ZERO-LENGTH CELL FAILS.
005670*---------------------------------------------------------------*
005680 9600-VALIDATE-NUMERIC-TEXT.
005690     SET WS-NUM-IS-VALID TO TRUE
005700     MOVE 'N' TO WS-NUM-SEEN-POINT-SWITCH
005710     IF WS-NUM-TEXT-LEN = 0
005720         SET WS-NUM-IS-INVALID TO TRUE
005730         GO TO 9600-EXIT
005740     END-IF
005750     PERFORM 9610-CHECK-ONE-NUM-CHAR
005760         VARYING WS-I FROM 1 BY 1
005770         UNTIL WS-I > WS-NUM-TEXT-LEN.
005780 9600-EXIT.
005790     EXIT.
005800*---------------------------------------------------------------*
005810 9610-CHECK-ONE-NUM-CHAR.
005820     IF WS-NUM-TEXT-CHAR(WS-I) = '-' AND WS-I = 1
005830         CONTINUE
005840     ELSE
005850         IF WS-NUM-TEXT-CHAR(WS-I) = '.' AND NOT WS-NUM-SEEN-POINT
005860             SET WS-NUM-SEEN-POINT TO TRUE
005870         ELSE
005880             IF WS-NUM-TEXT-CHAR(WS-I) NOT NUMERIC
005890                 SET WS-NUM-IS-INVALID TO TRUE
005900             END-IF
005910         END-IF
005920     END-IF.
005930*---------------------------------------------------------------*
005940* ISBN NORMALIZE - STRIP EVERYTHING EXCEPT 0-9 AND X/x, THEN
005950* UPPERCASE.  NOTE THIS IS NEVER APPLIED TO THE METADATA FILE'S
005960* OWN ISBN KEY - LEAVE THAT BEHAVIOR ALONE, IT IS NOT A BUG.
005970*---------------------------------------------------------------*
005980 9700-NORMALIZE-ISBN-TEXT.
005990     MOVE SPACES TO WS-ISBN-NORM-WORK
006000     MOVE 0 TO WS-ISBN-NORM-LEN
006010     PERFORM 9710-NORMALIZE-ONE-ISBN-CHAR
006020         VARYING WS-I FROM 1 BY 1
006030         UNTIL WS-I > 20.
006040*---------------------------------------------------------------*
006050 9710-NORMALIZE-ONE-ISBN-CHAR.
006060     IF WS-ISBN-RAW-CHAR(WS-I) NUMERIC
006070         OR WS-ISBN-RAW-CHAR(WS-I) = 'X'
006080         OR WS-ISBN-RAW-CHAR(WS-I) = 'x'
006090         ADD 1 TO WS-ISBN-NORM-LEN
006100         MOVE FUNCTION UPPER-CASE(WS-ISBN-RAW-CHAR(WS-I))
006110             TO WS-ISBN-NORM-WORK(WS-ISBN-NORM-LEN:1)
006120     END-IF.
006130*---------------------------------------------------------------*
006140* MARKET PRICE-CELL CLEANUP - COPIES ONLY DIGITS, ONE '.' AND A
006150* LEADING '-' INTO WS-PRICE-CLEAN-TEXT, IN ORDER, DROPPING ANY
006160* CURRENCY SIGN, COMMA OR OTHER NOISE CHARACTER ALONG THE WAY.
006170*---------------------------------------------------------------*
006180 9750-CLEAN-PRICE-CELL.
006190     MOVE SPACES TO WS-PRICE-CLEAN-TEXT
006200     MOVE 0 TO WS-PRICE-CLEAN-LEN
006210     PERFORM 9760-CLEAN-ONE-PRICE-CHAR
006220         VARYING WS-I FROM 1 BY 1
006230         UNTIL WS-I > 20.
006240*---------------------------------------------------------------*
006250 9760-CLEAN-ONE-PRICE-CHAR.
006260     IF WS-PRICE-RAW-CHAR(WS-I) NUMERIC
006270         OR WS-PRICE-RAW-CHAR(WS-I) = '.'
006280         OR (WS-PRICE-RAW-CHAR(WS-I) = '-' AND WS-I = 1)
006290         ADD 1 TO WS-PRICE-CLEAN-LEN
006300         MOVE WS-PRICE-RAW-CHAR(WS-I)
006310             TO WS-PRICE-CLEAN-TEXT(WS-PRICE-CLEAN-LEN:1)
006320     END-IF.
