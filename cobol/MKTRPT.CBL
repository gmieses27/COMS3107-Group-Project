000100*===============================================================*
000110* PROGRAM NAME:    MKTRPT
000120* ORIGINAL AUTHOR: ED ACKERMAN
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 04/14/89 ED ACKERMAN     CREATED - DRIVES MKTLOAD, PRINTS TOTAL
000180*                          COUNT AND AVERAGE-BY-COURSE REPORTS.
000190* 08/22/92 DAVID QUINTERO  ADDED STUDENT VS MARKET COMPARISON AND
000200*                          CHEAPEST-BY-CONDITION REPORTS.
000210* 02/11/96 ED ACKERMAN     ADDED MARKET FAIRNESS SCORE REPORT.
000220* 01/08/99 DAVID QUINTERO  Y2K-004  REVIEWED ALL DATE FIELDS - RUN
000230*                          DATE HEADING USES 4-DIGIT YEAR VIA
000240*                          MKTCTL, NO 2-DIGIT YEAR FIELDS HERE.
000250* 05/30/02 ED ACKERMAN     ADDED BARTER COMPATIBILITY FINDER AND
000260*                          BOOK DEMAND INDEX REPORTS - PROGRAM NOW
000270*                          COVERS ALL SEVEN REPORTS IN ONE PASS.
000280* 10/14/08 DAVID QUINTERO  REQ-266  DEMAND INDEX NOW REUSES THE
000290*                          ISBN TOTALS TABLE BUILT FOR REPORT 3
000300*                          INSTEAD OF RESCANNING THE LISTINGS.
000310*===============================================================*
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.  MKTRPT.
000340 AUTHOR. ED ACKERMAN.
000350 INSTALLATION. COBOL DEVELOPMENT CENTER.
000360 DATE-WRITTEN. 04/14/89.
000370 DATE-COMPILED.
000380 SECURITY. NON-CONFIDENTIAL.
000390*===============================================================*
000400 ENVIRONMENT DIVISION.
000410*---------------------------------------------------------------*
000420 CONFIGURATION SECTION.
000430*---------------------------------------------------------------*
000440 SOURCE-COMPUTER. IBM-3081.
000450 OBJECT-COMPUTER. IBM-3081.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480*---------------------------------------------------------------*
000490 INPUT-OUTPUT SECTION.
000500*---------------------------------------------------------------*
000510 FILE-CONTROL.
000520     SELECT PRINT-FILE ASSIGN TO RPTOUT
000530       ORGANIZATION IS SEQUENTIAL
000540       FILE STATUS  IS PRINT-FILE-STATUS.
000550     SELECT SORT-FILE ASSIGN TO SORTWK.
000560*===============================================================*
000570 DATA DIVISION.
000580*---------------------------------------------------------------*
000590 FILE SECTION.
000600*---------------------------------------------------------------*
000610 FD  PRINT-FILE
000620         RECORDING MODE IS F.
000630 01  PRINT-RECORD.
000640     05  PRINT-LINE                PIC X(132).
000650*---------------------------------------------------------------*
000660 SD  SORT-FILE.
000670 01  SORT-RECORD.
000680     05  SR-TEXT-KEY                PIC X(20).
000690     05  SR-AMOUNT-1                PIC S9(09)V99.
000700     05  SR-AMOUNT-2                PIC S9(09)V99.
000710     05  SR-COUNT-1                 PIC S9(07) USAGE COMP.
000720     05  FILLER                     PIC X(20).
000730 01  SORT-RECORD-RANK REDEFINES SORT-RECORD.
000740     05  SRR-ISBN                   PIC X(20).
000750     05  SRR-RANK-COUNT             PIC S9(07) USAGE COMP.
000760     05  FILLER                     PIC X(42).
000770*===============================================================*
000780 WORKING-STORAGE SECTION.
000790*---------------------------------------------------------------*
000800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000810     05  PRINT-FILE-STATUS          PIC 99.
000820         88  PRINT-FILE-OK                VALUE 00.
000830     05  SORT-EOF-SWITCH            PIC X(01).
000840         88  SORT-AT-EOF                  VALUE 'Y'.
000850         88  SORT-NOT-AT-EOF              VALUE 'N'.
000860     05  FILLER                     PIC X(04).
000870*---------------------------------------------------------------*
000880* 77-LEVEL COUNTERS AND SUBSCRIPTS - ALL COMP PER SHOP STANDARD.
000890 77  WS-I                           PIC S9(04) USAGE COMP.
000900 77  WS-J                           PIC S9(04) USAGE COMP.
000910 77  WS-K                           PIC S9(04) USAGE COMP.
000920*---------------------------------------------------------------*
000930* WORKING COPIES OF THE THREE MKTLOAD TABLES - OWNED HERE AND
000940* PASSED BY REFERENCE ON THE CALL TO MKTLOAD SO THE LOADER CAN
000950* FILL THEM DIRECTLY.
000960 COPY MKTLST.
000970 COPY MKTMETA.
000980 COPY MKTPRC.
000990*---------------------------------------------------------------*
001000* COURSE AVERAGE-PRICE ACCUMULATION TABLE - REPORT 2.
001010 01  COURSE-TOTAL-TABLE.
001020     05  CRS-COUNT                  PIC S9(04) USAGE COMP.
001030     05  CRS-ENTRY OCCURS 1 TO 2000 TIMES
001040             DEPENDING ON CRS-COUNT
001050             INDEXED BY CRS-IDX.
001060         10  CRS-COURSE             PIC X(12).
001070         10  CRS-SUM-PRICE          PIC S9(09)V99.
001080         10  CRS-GROUP-COUNT        PIC S9(07) USAGE COMP.
001090         10  FILLER                 PIC X(05).
001100 01  WS-COURSE-KEY-WORK             PIC X(12).
001110*---------------------------------------------------------------*
001120* ISBN TOTALS ACCUMULATION TABLE - REPORT 3 AND REUSED BY THE
001130* DEMAND INDEX IN REPORT 7 FOR THE LISTING COUNT PER ISBN.
001140 01  ISBN-TOTAL-TABLE.
001150     05  ISB-COUNT                  PIC S9(04) USAGE COMP.
001160     05  ISB-ENTRY OCCURS 1 TO 2000 TIMES
001170             DEPENDING ON ISB-COUNT
001180             INDEXED BY ISB-IDX.
001190         10  ISB-ISBN-NORM          PIC X(20).
001200         10  ISB-SUM-PRICE          PIC S9(09)V99.
001210         10  ISB-GROUP-COUNT        PIC S9(07) USAGE COMP.
001220         10  FILLER                 PIC X(05).
001230*---------------------------------------------------------------*
001240* CHEAPEST-BY-CONDITION MINIMUM TABLE - REPORT 4.
001250 01  CONDITION-MIN-TABLE.
001260     05  CMN-COUNT                  PIC S9(04) USAGE COMP.
001270     05  CMN-ENTRY OCCURS 1 TO 200 TIMES
001280             DEPENDING ON CMN-COUNT
001290             INDEXED BY CMN-IDX.
001300         10  CMN-CONDITION          PIC X(15).
001310         10  CMN-TITLE              PIC X(60).
001320         10  CMN-PRICE              PIC S9(07)V99.
001330         10  CMN-SELLER-ID          PIC X(12).
001340         10  CMN-COURSE             PIC X(12).
001350         10  FILLER                 PIC X(05).
001360 01  WS-CONDITION-KEY-WORK          PIC X(15).
001370*---------------------------------------------------------------*
001380* MARKET FAIRNESS SCORE WORK FIELDS - REPORT 5.
001390 01  FAIRNESS-RESULT-FIELDS.
001400     05  FAIR-TOTAL-COMPARABLE      PIC S9(06) USAGE COMP VALUE 0.
001410     05  FAIR-WITHIN-10             PIC S9(06) USAGE COMP VALUE 0.
001420     05  FAIR-PERCENT-WITHIN-10     PIC S9(03)V9(01).
001430     05  FILLER                     PIC X(04).
001440 01  WS-MARKET-AVG-FOUND-SWITCH     PIC X(01).
001450     88  WS-MARKET-AVG-WAS-FOUND          VALUE 'Y'.
001460     88  WS-MARKET-AVG-NOT-FOUND          VALUE 'N'.
001470 01  WS-MARKET-AVG-WORK             PIC S9(07)V99.
001480 01  WS-FAIR-DIFF-WORK              PIC S9(09)V99.
001490 01  WS-FAIR-PCT-WORK               PIC S9(07)V9999.
001500*---------------------------------------------------------------*
001510* BARTER CANDIDATE POOL WORK TABLE - REPORT 6.  CAN-LISTING-IDX
001520* POINTS BACK INTO STUDENT-LISTING-TABLE SO THE CANDIDATE ROW
001530* NEED NOT DUPLICATE TITLE/PRICE/SELLER/CONDITION.
001540 01  CANDIDATE-TABLE.
001550     05  CAN-COUNT                  PIC S9(04) USAGE COMP.
001560     05  CAN-ENTRY OCCURS 1 TO 2000 TIMES
001570             DEPENDING ON CAN-COUNT
001580             INDEXED BY CAN-IDX.
001590         10  CAN-DIST               PIC S9(09)V99.
001600         10  CAN-LISTING-IDX        PIC S9(04) USAGE COMP.
001610         10  FILLER                 PIC X(07).
001620 01  CANDIDATE-SWAP-AREA.
001630     05  SWAP-DIST                  PIC S9(09)V99.
001640     05  SWAP-LISTING-IDX           PIC S9(04) USAGE COMP.
001650     05  FILLER                     PIC X(07).
001660 01  CANDIDATE-SWAP-BYTES REDEFINES CANDIDATE-SWAP-AREA
001670                                    PIC X(20).
001680 01  WS-CANDIDATES-SHOWN            PIC S9(02) USAGE COMP.
001690*---------------------------------------------------------------*
001700* BOOK DEMAND INDEX RANK TABLE - REPORT 7.
001710 01  WS-DEMAND-RANK-SHOWN           PIC S9(02) USAGE COMP.
001720*---------------------------------------------------------------*
001730* GENERIC LOOKUP RESULT FIELDS - METADATA TITLE / MARKET AVERAGE.
001740 01  WS-CURRENT-DATE-TIME-RAW       PIC X(21).
001750 01  WS-META-TITLE-WORK             PIC X(60).
001760 01  WS-META-FOUND-SWITCH           PIC X(01).
001770     88  WS-META-WAS-FOUND                VALUE 'Y'.
001780     88  WS-META-NOT-FOUND                VALUE 'N'.
001790*---------------------------------------------------------------*
001800 01  WS-REPORT-TITLE-LINE           PIC X(132).
001810 01  WS-BLANK-LINE                  PIC X(132) VALUE SPACE.
001820*---------------------------------------------------------------*
001830* DETAIL LINE LAYOUTS, ONE PER REPORT.
001840 01  DL-TOTAL-COUNT-LINE.
001850     05  FILLER                     PIC X(05) VALUE SPACE.
001860     05  FILLER                     PIC X(24)
001870             VALUE 'TOTAL VALID LISTINGS:  '.
001880     05  DL1-COUNT                  PIC ZZZZ9.
001890     05  FILLER                     PIC X(98) VALUE SPACE.
001900 01  DL-COURSE-LINE.
001910     05  FILLER                     PIC X(05) VALUE SPACE.
001920     05  DL2-COURSE                 PIC X(12).
001930     05  FILLER                PIC X(12) VALUE ': AVERAGE=$ '.
001940     05  DL2-AVG-PRICE              PIC ZZZ,ZZ9.99.
001950     05  FILLER                     PIC X(09) VALUE ' (COUNT='.
001960     05  DL2-COUNT                  PIC ZZZZ9.
001970     05  FILLER                     PIC X(01) VALUE ')'.
001980     05  FILLER                     PIC X(82) VALUE SPACE.
001990 01  DL-COMPARISON-LINE-1.
002000     05  FILLER                     PIC X(05) VALUE SPACE.
002010     05  DL3-ISBN                   PIC X(20).
002020     05  FILLER                     PIC X(02) VALUE SPACE.
002030     05  DL3-TITLE                  PIC X(40).
002040     05  FILLER           PIC X(14) VALUE '  STUDENT-AVG='.
002050     05  DL3-STUDENT-AVG            PIC ZZZ,ZZ9.99.
002060     05  FILLER                     PIC X(08) VALUE '  COUNT='.
002070     05  DL3-COUNT                  PIC ZZZZ9.
002080     05  FILLER                     PIC X(23) VALUE SPACE.
002090 01  DL-COMPARISON-LINE-2-MARKET.
002100     05  FILLER                     PIC X(10) VALUE SPACE.
002110     05  FILLER              PIC X(13) VALUE 'MARKET-AVG=$ '.
002120     05  DL4-MARKET-AVG             PIC ZZZ,ZZ9.99.
002130     05  FILLER                     PIC X(07) VALUE '  DIFF='.
002140     05  DL4-DIFF                   PIC -ZZZ,ZZ9.99.
002150     05  FILLER                     PIC X(10) VALUE '  PCT-DIFF'.
002160     05  FILLER                     PIC X(01) VALUE '='.
002170     05  DL4-PCT-DIFF               PIC -ZZ9.9.
002180     05  FILLER                     PIC X(01) VALUE '%'.
002190     05  FILLER                     PIC X(61) VALUE SPACE.
002200 01  DL-COMPARISON-LINE-2-NOMKT.
002210     05  FILLER                     PIC X(10) VALUE SPACE.
002220     05  FILLER                     PIC X(14) VALUE 'MARKET: N/A'.
002230     05  FILLER                     PIC X(108) VALUE SPACE.
002240 01  DL-CHEAPEST-LINE.
002250     05  FILLER                     PIC X(05) VALUE SPACE.
002260     05  DL5-CONDITION              PIC X(15).
002270     05  FILLER                     PIC X(02) VALUE SPACE.
002280     05  DL5-TITLE                  PIC X(40).
002290     05  FILLER                     PIC X(08) VALUE '  PRICE='.
002300     05  DL5-PRICE                  PIC ZZZ,ZZ9.99.
002310     05  FILLER                     PIC X(09) VALUE '  SELLER='.
002320     05  DL5-SELLER                 PIC X(12).
002330     05  FILLER                     PIC X(09) VALUE '  COURSE='.
002340     05  DL5-COURSE                 PIC X(12).
002350     05  FILLER                     PIC X(07) VALUE SPACE.
002360 01  DL-FAIRNESS-LINE.
002370     05  FILLER                     PIC X(05) VALUE SPACE.
002380     05  FILLER           PIC X(14) VALUE 'WITHIN 10%:   '.
002390     05  DL6-WITHIN-10              PIC ZZZZZ9.
002400     05  FILLER    PIC X(18) VALUE '  TOTAL COMPARABLE'.
002410     05  FILLER                     PIC X(01) VALUE ':'.
002420     05  DL6-TOTAL-COMPARABLE       PIC ZZZZZ9.
002430     05  FILLER                     PIC X(11) VALUE '  FAIRNESS='.
002440     05  DL6-PERCENT                PIC ZZ9.9.
002450     05  FILLER                     PIC X(01) VALUE '%'.
002460     05  FILLER                     PIC X(62) VALUE SPACE.
002470 01  DL-FAIRNESS-NODATA-LINE.
002480     05  FILLER                     PIC X(05) VALUE SPACE.
002490     05  FILLER                     PIC X(09) VALUE 'NO DATA.'.
002500     05  FILLER                     PIC X(118) VALUE SPACE.
002510 01  DL-BARTER-HEADER-LINE.
002520     05  FILLER                     PIC X(05) VALUE SPACE.
002530     05  FILLER                     PIC X(08) VALUE 'LISTING:'.
002540     05  FILLER                     PIC X(02) VALUE SPACE.
002550     05  DL7-TITLE                  PIC X(40).
002560     05  FILLER                     PIC X(08) VALUE '  PRICE='.
002570     05  DL7-PRICE                  PIC ZZZ,ZZ9.99.
002580     05  FILLER                     PIC X(09) VALUE '  SELLER='.
002590     05  DL7-SELLER                 PIC X(12).
002600     05  FILLER                     PIC X(07) VALUE '  ISBN='.
002610     05  DL7-ISBN                   PIC X(20).
002620     05  FILLER                     PIC X(11) VALUE SPACE.
002630 01  DL-BARTER-CANDIDATE-LINE.
002640     05  FILLER                     PIC X(10) VALUE SPACE.
002650     05  FILLER                     PIC X(10) VALUE 'MATCH:    '.
002660     05  DL8-TITLE                  PIC X(40).
002670     05  FILLER                     PIC X(08) VALUE '  PRICE='.
002680     05  DL8-PRICE                  PIC ZZZ,ZZ9.99.
002690     05  FILLER                     PIC X(09) VALUE '  SELLER='.
002700     05  DL8-SELLER                 PIC X(12).
002710     05  FILLER                PIC X(12) VALUE '  CONDITION='.
002720     05  DL8-CONDITION              PIC X(15).
002730     05  FILLER                     PIC X(06) VALUE SPACE.
002740 01  DL-BARTER-NOMATCH-LINE.
002750     05  FILLER                     PIC X(10) VALUE SPACE.
002760     05  FILLER  PIC X(24) VALUE 'NO IMMEDIATE MATCHES.'.
002770     05  FILLER                     PIC X(98) VALUE SPACE.
002780 01  DL-DEMAND-LINE.
002790     05  FILLER                     PIC X(05) VALUE SPACE.
002800     05  FILLER                     PIC X(06) VALUE 'RANK='.
002810     05  DL9-RANK                   PIC Z9.
002820     05  FILLER                     PIC X(02) VALUE SPACE.
002830     05  DL9-ISBN                   PIC X(20).
002840     05  FILLER                     PIC X(02) VALUE SPACE.
002850     05  DL9-TITLE                  PIC X(40).
002860     05  FILLER                     PIC X(08) VALUE '  COUNT='.
002870     05  DL9-COUNT                  PIC ZZZZ9.
002880     05  FILLER                     PIC X(39) VALUE SPACE.
002890*---------------------------------------------------------------*
002900 COPY MKTCTL.
002910*===============================================================*
002920 PROCEDURE DIVISION.
002930*---------------------------------------------------------------*
002940 0000-MAIN-PROCESSING.
002950     PERFORM 1000-OPEN-FILES-INITIALIZE.
002960     PERFORM 2000-REPORT-TOTAL-COUNT.
002970     PERFORM 3000-REPORT-AVG-BY-COURSE.
002980     PERFORM 4000-REPORT-VS-MARKET.
002990     PERFORM 5000-REPORT-CHEAPEST.
003000     PERFORM 6000-REPORT-FAIRNESS.
003010     PERFORM 7000-REPORT-BARTER.
003020     PERFORM 8000-REPORT-DEMAND-INDEX.
003030     PERFORM 9000-CLOSE-FILES.
003040     GOBACK.
003050*---------------------------------------------------------------*
003060 1000-OPEN-FILES-INITIALIZE.
003070     OPEN OUTPUT PRINT-FILE.
003080     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME-RAW.
003090     MOVE WS-CURRENT-DATE-TIME-RAW(1:16) TO WS-CURRENT-DATE-DATA.
003100     CALL 'MKTLOAD' USING LST-TABLE-SIZE, LST-TABLE-INDEX,
003110         STUDENT-LISTING-TABLE, MET-TABLE-SIZE, MET-TABLE-INDEX,
003120         BOOK-METADATA-TABLE, MKT-TABLE-SIZE, MKT-TABLE-INDEX,
003130         MARKET-PRICE-TABLE.
003140*---------------------------------------------------------------*
003150* REPORT 1 - TOTAL LISTINGS COUNT.
003160*---------------------------------------------------------------*
003170 2000-REPORT-TOTAL-COUNT.
003180     MOVE 'REPORT 1 - TOTAL LISTINGS COUNT' TO
003190         WS-REPORT-TITLE-LINE
003200     PERFORM 9050-PRINT-SECTION-TITLE
003210     MOVE LST-TABLE-SIZE TO DL1-COUNT
003220     MOVE DL-TOTAL-COUNT-LINE TO PRINT-LINE
003230     PERFORM 9000-WRITE-PRINT-LINE
003240     MOVE WS-BLANK-LINE TO PRINT-LINE
003250     PERFORM 9000-WRITE-PRINT-LINE.
003260*---------------------------------------------------------------*
003270* REPORT 2 - AVERAGE ASKING PRICE BY COURSE, ASCENDING COURSE.
003280*---------------------------------------------------------------*
003290 3000-REPORT-AVG-BY-COURSE.
003300     MOVE 0 TO CRS-COUNT
003310     MOVE 'REPORT 2 - AVERAGE ASKING PRICE BY COURSE'
003320         TO WS-REPORT-TITLE-LINE
003330     PERFORM 9050-PRINT-SECTION-TITLE
003340     PERFORM 3100-ACCUMULATE-COURSE-TOTALS
003350         VARYING LST-IDX FROM 1 BY 1
003360         UNTIL LST-IDX > LST-TABLE-SIZE
003370     SORT SORT-FILE
003380         ON ASCENDING KEY SR-TEXT-KEY
003390         INPUT PROCEDURE IS 3200-RELEASE-COURSE-RECORDS
003400         OUTPUT PROCEDURE IS 3300-PRINT-COURSE-RECORDS
003410     MOVE WS-BLANK-LINE TO PRINT-LINE
003420     PERFORM 9000-WRITE-PRINT-LINE.
003430*---------------------------------------------------------------*
003440 3100-ACCUMULATE-COURSE-TOTALS.
003450     IF LST-COURSE(LST-IDX) = SPACES
003460         MOVE '<unknown>' TO WS-COURSE-KEY-WORK
003470     ELSE
003480         MOVE LST-COURSE(LST-IDX) TO WS-COURSE-KEY-WORK
003490     END-IF
003500     SET CRS-IDX TO 1
003510     SEARCH CRS-ENTRY
003520         AT END
003530             ADD 1 TO CRS-COUNT
003540             SET CRS-IDX TO CRS-COUNT
003550             MOVE WS-COURSE-KEY-WORK TO CRS-COURSE(CRS-IDX)
003560             MOVE 0 TO CRS-SUM-PRICE(CRS-IDX)
003570             MOVE 0 TO CRS-GROUP-COUNT(CRS-IDX)
003580         WHEN CRS-COURSE(CRS-IDX) = WS-COURSE-KEY-WORK
003590             CONTINUE
003600     END-SEARCH
003610     ADD LST-PRICE(LST-IDX) TO CRS-SUM-PRICE(CRS-IDX)
003620     ADD 1 TO CRS-GROUP-COUNT(CRS-IDX).
003630*---------------------------------------------------------------*
003640 3200-RELEASE-COURSE-RECORDS.
003650     PERFORM 3210-RELEASE-ONE-COURSE-ROW
003660         VARYING CRS-IDX FROM 1 BY 1
003670         UNTIL CRS-IDX > CRS-COUNT.
003680*---------------------------------------------------------------*
003690 3210-RELEASE-ONE-COURSE-ROW.
003700     MOVE CRS-COURSE(CRS-IDX)      TO SR-TEXT-KEY
003710     MOVE CRS-SUM-PRICE(CRS-IDX)   TO SR-AMOUNT-1
003720     MOVE CRS-GROUP-COUNT(CRS-IDX) TO SR-COUNT-1
003730     RELEASE SORT-RECORD.
003740*---------------------------------------------------------------*
003750 3300-PRINT-COURSE-RECORDS.
003760     SET SORT-NOT-AT-EOF TO TRUE
003770     PERFORM 3310-RETURN-ONE-COURSE-RECORD
003780     PERFORM 3320-PRINT-ONE-COURSE-LINE
003790         UNTIL SORT-AT-EOF.
003800*---------------------------------------------------------------*
003810 3310-RETURN-ONE-COURSE-RECORD.
003820     RETURN SORT-FILE
003830         AT END SET SORT-AT-EOF TO TRUE.
003840*---------------------------------------------------------------*
003850 3320-PRINT-ONE-COURSE-LINE.
003860     MOVE SR-TEXT-KEY TO DL2-COURSE
003870     COMPUTE DL2-AVG-PRICE ROUNDED = SR-AMOUNT-1 / SR-COUNT-1
003880     MOVE SR-COUNT-1 TO DL2-COUNT
003890     MOVE DL-COURSE-LINE TO PRINT-LINE
003900     PERFORM 9000-WRITE-PRINT-LINE
003910     PERFORM 3310-RETURN-ONE-COURSE-RECORD.
003920*---------------------------------------------------------------*
003930* REPORT 3 - STUDENT VS MARKET PRICE COMPARISON, ASCENDING ISBN.
003940*---------------------------------------------------------------*
003950 4000-REPORT-VS-MARKET.
003960     MOVE 0 TO ISB-COUNT
003970     MOVE 'REPORT 3 - STUDENT VS MARKET PRICE COMPARISON'
003980         TO WS-REPORT-TITLE-LINE
003990     PERFORM 9050-PRINT-SECTION-TITLE
004000     PERFORM 4100-ACCUMULATE-ISBN-TOTALS
004010         VARYING LST-IDX FROM 1 BY 1
004020         UNTIL LST-IDX > LST-TABLE-SIZE
004030     SORT SORT-FILE
004040         ON ASCENDING KEY SR-TEXT-KEY
004050         INPUT PROCEDURE IS 4200-RELEASE-ISBN-RECORDS
004060         OUTPUT PROCEDURE IS 4300-PRINT-ISBN-RECORDS
004070     MOVE WS-BLANK-LINE TO PRINT-LINE
004080     PERFORM 9000-WRITE-PRINT-LINE.
004090*---------------------------------------------------------------*
004100 4100-ACCUMULATE-ISBN-TOTALS.
004110     SET ISB-IDX TO 1
004120     SEARCH ISB-ENTRY
004130         AT END
004140             ADD 1 TO ISB-COUNT
004150             SET ISB-IDX TO ISB-COUNT
004160             MOVE LST-ISBN-NORM(LST-IDX) TO ISB-ISBN-NORM(ISB-IDX)
004170             MOVE 0 TO ISB-SUM-PRICE(ISB-IDX)
004180             MOVE 0 TO ISB-GROUP-COUNT(ISB-IDX)
004190         WHEN ISB-ISBN-NORM(ISB-IDX) = LST-ISBN-NORM(LST-IDX)
004200             CONTINUE
004210     END-SEARCH
004220     ADD LST-PRICE(LST-IDX) TO ISB-SUM-PRICE(ISB-IDX)
004230     ADD 1 TO ISB-GROUP-COUNT(ISB-IDX).
004240*---------------------------------------------------------------*
004250 4200-RELEASE-ISBN-RECORDS.
004260     PERFORM 4210-RELEASE-ONE-ISBN-ROW
004270         VARYING ISB-IDX FROM 1 BY 1
004280         UNTIL ISB-IDX > ISB-COUNT.
004290*---------------------------------------------------------------*
004300 4210-RELEASE-ONE-ISBN-ROW.
004310     MOVE ISB-ISBN-NORM(ISB-IDX)    TO SR-TEXT-KEY
004320     MOVE ISB-SUM-PRICE(ISB-IDX)    TO SR-AMOUNT-1
004330     MOVE ISB-GROUP-COUNT(ISB-IDX)  TO SR-COUNT-1
004340     RELEASE SORT-RECORD.
004350*---------------------------------------------------------------*
004360 4300-PRINT-ISBN-RECORDS.
004370     SET SORT-NOT-AT-EOF TO TRUE
004380     PERFORM 4310-RETURN-ONE-ISBN-RECORD
004390     PERFORM 4320-PRINT-ONE-COMPARISON-BLOCK
004400         UNTIL SORT-AT-EOF.
004410*---------------------------------------------------------------*
004420 4310-RETURN-ONE-ISBN-RECORD.
004430     RETURN SORT-FILE
004440         AT END SET SORT-AT-EOF TO TRUE.
004450*---------------------------------------------------------------*
004460 4320-PRINT-ONE-COMPARISON-BLOCK.
004470     PERFORM 4400-LOOKUP-METADATA-TITLE
004480     PERFORM 4500-LOOKUP-MARKET-AVG
004490     MOVE SR-TEXT-KEY TO DL3-ISBN
004500     MOVE WS-META-TITLE-WORK(1:40) TO DL3-TITLE
004510     COMPUTE DL3-STUDENT-AVG ROUNDED = SR-AMOUNT-1 / SR-COUNT-1
004520     MOVE SR-COUNT-1 TO DL3-COUNT
004530     MOVE DL-COMPARISON-LINE-1 TO PRINT-LINE
004540     PERFORM 9000-WRITE-PRINT-LINE
004550     IF WS-MARKET-AVG-WAS-FOUND
004560         MOVE WS-MARKET-AVG-WORK TO DL4-MARKET-AVG
004570         COMPUTE WS-FAIR-DIFF-WORK ROUNDED =
004580             (SR-AMOUNT-1 / SR-COUNT-1) - WS-MARKET-AVG-WORK
004590         MOVE WS-FAIR-DIFF-WORK TO DL4-DIFF
004600         IF WS-MARKET-AVG-WORK = ZERO
004610             MOVE 0 TO DL4-PCT-DIFF
004620         ELSE
004630             COMPUTE DL4-PCT-DIFF ROUNDED =
004640                 (WS-FAIR-DIFF-WORK / WS-MARKET-AVG-WORK) * 100
004650         END-IF
004660         MOVE DL-COMPARISON-LINE-2-MARKET TO PRINT-LINE
004670     ELSE
004680         MOVE DL-COMPARISON-LINE-2-NOMKT TO PRINT-LINE
004690     END-IF
004700     PERFORM 9000-WRITE-PRINT-LINE
004710     PERFORM 4310-RETURN-ONE-ISBN-RECORD.
004720*---------------------------------------------------------------*
004730 4400-LOOKUP-METADATA-TITLE.
004740     SET WS-META-NOT-FOUND TO TRUE
004750     MOVE '(unknown)' TO WS-META-TITLE-WORK
004760     IF MET-TABLE-SIZE > 0
004770         SET MET-IDX TO 1
004780         SEARCH TBL-BOOK-METADATA
004790             AT END
004800                 CONTINUE
004810             WHEN MET-ISBN(MET-IDX) = SR-TEXT-KEY
004820                 SET WS-META-WAS-FOUND TO TRUE
004830         END-SEARCH
004840     END-IF
004850     IF WS-META-WAS-FOUND AND MET-TITLE(MET-IDX) NOT = SPACES
004860         MOVE MET-TITLE(MET-IDX) TO WS-META-TITLE-WORK
004870     END-IF.
004880*---------------------------------------------------------------*
004890 4500-LOOKUP-MARKET-AVG.
004900     SET WS-MARKET-AVG-NOT-FOUND TO TRUE
004910     IF MKT-TABLE-SIZE > 0
004920         SET MKT-IDX TO 1
004930         SEARCH TBL-MARKET-PRICE
004940             AT END
004950                 CONTINUE
004960             WHEN MKT-ISBN-NORM(MKT-IDX) = SR-TEXT-KEY
004970                 SET WS-MARKET-AVG-WAS-FOUND TO TRUE
004980                 MOVE MKT-AVG-PRICE(MKT-IDX) TO WS-MARKET-AVG-WORK
004990         END-SEARCH
005000     END-IF.
005010*---------------------------------------------------------------*
005020* REPORT 4 - CHEAPEST LISTING BY CONDITION.  CONDITION GROUPING
005030* KEY IS LOWER-CASED, "UNKNOWN" FALLBACK FOR A BLANK CONDITION -
005040* NOTE THIS IS A DIFFERENT LITERAL THAN REPORT 2'S "<UNKNOWN>".
005050*---------------------------------------------------------------*
005060 5000-REPORT-CHEAPEST.
005070     MOVE 0 TO CMN-COUNT
005080     MOVE 'REPORT 4 - CHEAPEST LISTING BY CONDITION'
005090         TO WS-REPORT-TITLE-LINE
005100     PERFORM 9050-PRINT-SECTION-TITLE
005110     PERFORM 5100-ACCUMULATE-CONDITION-MINIMUM
005120         VARYING LST-IDX FROM 1 BY 1
005130         UNTIL LST-IDX > LST-TABLE-SIZE
005140     PERFORM 5200-PRINT-ONE-CHEAPEST-LINE
005150         VARYING CMN-IDX FROM 1 BY 1
005160         UNTIL CMN-IDX > CMN-COUNT
005170     MOVE WS-BLANK-LINE TO PRINT-LINE
005180     PERFORM 9000-WRITE-PRINT-LINE.
005190*---------------------------------------------------------------*
005200 5100-ACCUMULATE-CONDITION-MINIMUM.
005210     IF LST-CONDITION-LOWER(LST-IDX) = SPACES
005220         MOVE 'unknown' TO WS-CONDITION-KEY-WORK
005230     ELSE
005240         MOVE LST-CONDITION-LOWER(LST-IDX) TO
005250             WS-CONDITION-KEY-WORK
005260     END-IF
005270     SET CMN-IDX TO 1
005280     SEARCH CMN-ENTRY
005290         AT END
005300             ADD 1 TO CMN-COUNT
005310             SET CMN-IDX TO CMN-COUNT
005320             MOVE WS-CONDITION-KEY-WORK TO CMN-CONDITION(CMN-IDX)
005330             PERFORM 5110-COPY-LISTING-TO-MINIMUM
005340         WHEN CMN-CONDITION(CMN-IDX) = WS-CONDITION-KEY-WORK
005350             IF LST-PRICE(LST-IDX) < CMN-PRICE(CMN-IDX)
005360                 PERFORM 5110-COPY-LISTING-TO-MINIMUM
005370             END-IF
005380     END-SEARCH.
005390*---------------------------------------------------------------*
005400 5110-COPY-LISTING-TO-MINIMUM.
005410     MOVE LST-TITLE(LST-IDX)     TO CMN-TITLE(CMN-IDX)
005420     MOVE LST-PRICE(LST-IDX)     TO CMN-PRICE(CMN-IDX)
005430     MOVE LST-SELLER-ID(LST-IDX) TO CMN-SELLER-ID(CMN-IDX)
005440     MOVE LST-COURSE(LST-IDX)    TO CMN-COURSE(CMN-IDX).
005450*---------------------------------------------------------------*
005460 5200-PRINT-ONE-CHEAPEST-LINE.
005470     MOVE CMN-CONDITION(CMN-IDX)  TO DL5-CONDITION
005480     MOVE CMN-TITLE(CMN-IDX)(1:40) TO DL5-TITLE
005490     MOVE CMN-PRICE(CMN-IDX)      TO DL5-PRICE
005500     MOVE CMN-SELLER-ID(CMN-IDX)  TO DL5-SELLER
005510     MOVE CMN-COURSE(CMN-IDX)     TO DL5-COURSE
005520     MOVE DL-CHEAPEST-LINE TO PRINT-LINE
005530     PERFORM 9000-WRITE-PRINT-LINE.
005540*---------------------------------------------------------------*
005550* REPORT 5 - MARKET FAIRNESS SCORE.
005560*---------------------------------------------------------------*
005570 6000-REPORT-FAIRNESS.
005580     MOVE 0 TO FAIR-TOTAL-COMPARABLE
005590     MOVE 0 TO FAIR-WITHIN-10
005600     MOVE 'REPORT 5 - MARKET FAIRNESS SCORE'
005610         TO WS-REPORT-TITLE-LINE
005620     PERFORM 9050-PRINT-SECTION-TITLE
005630     PERFORM 6100-SCORE-ONE-LISTING
005640         VARYING LST-IDX FROM 1 BY 1
005650         UNTIL LST-IDX > LST-TABLE-SIZE
005660     IF FAIR-TOTAL-COMPARABLE = 0
005670         MOVE DL-FAIRNESS-NODATA-LINE TO PRINT-LINE
005680         PERFORM 9000-WRITE-PRINT-LINE
005690     ELSE
005700         COMPUTE FAIR-PERCENT-WITHIN-10 ROUNDED =
005710             FAIR-WITHIN-10 * 100.0 / FAIR-TOTAL-COMPARABLE
005720         MOVE FAIR-WITHIN-10 TO DL6-WITHIN-10
005730         MOVE FAIR-TOTAL-COMPARABLE TO DL6-TOTAL-COMPARABLE
005740         MOVE FAIR-PERCENT-WITHIN-10 TO DL6-PERCENT
005750         MOVE DL-FAIRNESS-LINE TO PRINT-LINE
005760         PERFORM 9000-WRITE-PRINT-LINE
005770     END-IF
005780     MOVE WS-BLANK-LINE TO PRINT-LINE
005790     PERFORM 9000-WRITE-PRINT-LINE.
005800*---------------------------------------------------------------*
005810 6100-SCORE-ONE-LISTING.
005820     PERFORM 4500-LOOKUP-MARKET-AVG-BY-LISTING
005830     IF WS-MARKET-AVG-WAS-FOUND AND WS-MARKET-AVG-WORK NOT = ZERO
005840         ADD 1 TO FAIR-TOTAL-COMPARABLE
005850         COMPUTE WS-FAIR-DIFF-WORK =
005860             LST-PRICE(LST-IDX) - WS-MARKET-AVG-WORK
005870         IF WS-FAIR-DIFF-WORK < 0
005880             COMPUTE WS-FAIR-DIFF-WORK = WS-FAIR-DIFF-WORK * -1
005890         END-IF
005900         COMPUTE WS-FAIR-PCT-WORK ROUNDED =
005910             WS-FAIR-DIFF-WORK / WS-MARKET-AVG-WORK
005920         IF WS-FAIR-PCT-WORK NOT > 0.10
005930             ADD 1 TO FAIR-WITHIN-10
005940         END-IF
005950     END-IF.
005960*---------------------------------------------------------------*
005970 4500-LOOKUP-MARKET-AVG-BY-LISTING.
005980     SET WS-MARKET-AVG-NOT-FOUND TO TRUE
005990     IF MKT-TABLE-SIZE > 0
006000         SET MKT-IDX TO 1
006010         SEARCH TBL-MARKET-PRICE
006020             AT END
006030                 CONTINUE
006040             WHEN MKT-ISBN-NORM(MKT-IDX) = LST-ISBN-NORM(LST-IDX)
006050                 SET WS-MARKET-AVG-WAS-FOUND TO TRUE
006060                 MOVE MKT-AVG-PRICE(MKT-IDX) TO WS-MARKET-AVG-WORK
006070         END-SEARCH
006080     END-IF.
006090*---------------------------------------------------------------*
006100* REPORT 6 - BARTER COMPATIBILITY FINDER.  ONLY LISTINGS WITH
006110* BARTER-SW = TRUE RECEIVE A MATCH BLOCK; ANY LISTING (BARTER OR
006120* NOT) CAN APPEAR AS SOMEONE ELSE'S CANDIDATE IF THE SELLER
006130* DIFFERS.  SAME-ISBN CANDIDATES ARE TRIED FIRST, SAME-COURSE IS
006140* THE FALLBACK WHEN THE ISBN POOL IS EMPTY.
006150*---------------------------------------------------------------*
006160 7000-REPORT-BARTER.
006170     MOVE 'REPORT 6 - BARTER COMPATIBILITY FINDER'
006180         TO WS-REPORT-TITLE-LINE
006190     PERFORM 9050-PRINT-SECTION-TITLE
006200     PERFORM 7010-PROCESS-ONE-LISTING-FOR-BARTER
006210         VARYING LST-IDX FROM 1 BY 1
006220         UNTIL LST-IDX > LST-TABLE-SIZE
006230     MOVE WS-BLANK-LINE TO PRINT-LINE
006240     PERFORM 9000-WRITE-PRINT-LINE.
006250*---------------------------------------------------------------*
006260 7010-PROCESS-ONE-LISTING-FOR-BARTER.
006270     IF LST-BARTER-IS-TRUE(LST-IDX)
006280         MOVE 0 TO CAN-COUNT
006290         PERFORM 7100-FIND-CANDIDATE-POOL
006300         IF CAN-COUNT = 0
006310             PERFORM 7110-FIND-CANDIDATES-BY-COURSE
006320         END-IF
006330         IF CAN-COUNT > 1
006340             PERFORM 7200-SORT-CANDIDATES-BY-DISTANCE
006350         END-IF
006360         PERFORM 7300-PRINT-BARTER-BLOCK
006370     END-IF.
006380*---------------------------------------------------------------*
006390 7100-FIND-CANDIDATE-POOL.
006400     PERFORM 7120-CHECK-ONE-ISBN-CANDIDATE
006410         VARYING WS-I FROM 1 BY 1
006420         UNTIL WS-I > LST-TABLE-SIZE.
006430*---------------------------------------------------------------*
006440 7120-CHECK-ONE-ISBN-CANDIDATE.
006450     IF WS-I NOT = LST-IDX
006460         AND LST-SELLER-ID(WS-I) NOT = LST-SELLER-ID(LST-IDX)
006470         AND LST-ISBN-NORM(WS-I) = LST-ISBN-NORM(LST-IDX)
006480         PERFORM 7130-ADD-ONE-CANDIDATE
006490     END-IF.
006500*---------------------------------------------------------------*
006510 7110-FIND-CANDIDATES-BY-COURSE.
006520     PERFORM 7140-CHECK-ONE-COURSE-CANDIDATE
006530         VARYING WS-I FROM 1 BY 1
006540         UNTIL WS-I > LST-TABLE-SIZE.
006550*---------------------------------------------------------------*
006560 7140-CHECK-ONE-COURSE-CANDIDATE.
006570     IF WS-I NOT = LST-IDX
006580         AND LST-SELLER-ID(WS-I) NOT = LST-SELLER-ID(LST-IDX)
006590         AND LST-COURSE(WS-I) = LST-COURSE(LST-IDX)
006600         AND LST-COURSE(WS-I) NOT = SPACES
006610         PERFORM 7130-ADD-ONE-CANDIDATE
006620     END-IF.
006630*---------------------------------------------------------------*
006640 7130-ADD-ONE-CANDIDATE.
006650     IF CAN-COUNT < 2000
006660         ADD 1 TO CAN-COUNT
006670         SET CAN-IDX TO CAN-COUNT
006680         MOVE WS-I TO CAN-LISTING-IDX(CAN-IDX)
006690         COMPUTE CAN-DIST(CAN-IDX) =
006700             LST-PRICE(WS-I) - LST-PRICE(LST-IDX)
006710         IF CAN-DIST(CAN-IDX) < 0
006720             COMPUTE CAN-DIST(CAN-IDX) = CAN-DIST(CAN-IDX) * -1
006730         END-IF
006740     END-IF.
006750*---------------------------------------------------------------*
006760* STABLE INSERTION SORT, ASCENDING BY DISTANCE - SHIFTS ON A
006770* STRICT "GREATER THAN" SO EQUAL-DISTANCE CANDIDATES KEEP THEIR
006780* ORIGINAL RELATIVE ORDER.
006790*---------------------------------------------------------------*
006800 7200-SORT-CANDIDATES-BY-DISTANCE.
006810     PERFORM 7210-INSERT-ONE-CANDIDATE
006820         VARYING WS-J FROM 2 BY 1
006830         UNTIL WS-J > CAN-COUNT.
006840*---------------------------------------------------------------*
006850 7210-INSERT-ONE-CANDIDATE.
006860     MOVE CAN-ENTRY(WS-J) TO CANDIDATE-SWAP-AREA
006870     MOVE WS-J TO WS-K
006880     PERFORM 7220-SHIFT-ONE-CANDIDATE-UP
006890         UNTIL WS-K < 2
006900         OR CAN-DIST(WS-K - 1) NOT > SWAP-DIST
006910     MOVE CANDIDATE-SWAP-AREA TO CAN-ENTRY(WS-K).
006920*---------------------------------------------------------------*
006930 7220-SHIFT-ONE-CANDIDATE-UP.
006940     MOVE CAN-ENTRY(WS-K - 1) TO CAN-ENTRY(WS-K)
006950     SUBTRACT 1 FROM WS-K.
006960*---------------------------------------------------------------*
006970 7300-PRINT-BARTER-BLOCK.
006980     MOVE LST-TITLE(LST-IDX)     TO DL7-TITLE
006990     MOVE LST-PRICE(LST-IDX)     TO DL7-PRICE
007000     MOVE LST-SELLER-ID(LST-IDX) TO DL7-SELLER
007010     MOVE LST-ISBN(LST-IDX)      TO DL7-ISBN
007020     MOVE DL-BARTER-HEADER-LINE TO PRINT-LINE
007030     PERFORM 9000-WRITE-PRINT-LINE
007040     IF CAN-COUNT = 0
007050         MOVE DL-BARTER-NOMATCH-LINE TO PRINT-LINE
007060         PERFORM 9000-WRITE-PRINT-LINE
007070     ELSE
007080         MOVE 0 TO WS-CANDIDATES-SHOWN
007090         PERFORM 7310-PRINT-ONE-CANDIDATE-LINE
007100             VARYING CAN-IDX FROM 1 BY 1
007110             UNTIL CAN-IDX > CAN-COUNT
007120             OR WS-CANDIDATES-SHOWN >= 5
007130     END-IF.
007140*---------------------------------------------------------------*
007150 7310-PRINT-ONE-CANDIDATE-LINE.
007160     SET WS-I TO CAN-LISTING-IDX(CAN-IDX)
007170     MOVE LST-TITLE(WS-I)     TO DL8-TITLE
007180     MOVE LST-PRICE(WS-I)     TO DL8-PRICE
007190     MOVE LST-SELLER-ID(WS-I) TO DL8-SELLER
007200     MOVE LST-CONDITION(WS-I) TO DL8-CONDITION
007210     MOVE DL-BARTER-CANDIDATE-LINE TO PRINT-LINE
007220     PERFORM 9000-WRITE-PRINT-LINE
007230     ADD 1 TO WS-CANDIDATES-SHOWN.
007240*---------------------------------------------------------------*
007250* REPORT 7 - BOOK DEMAND INDEX.  REUSES THE ISBN-TOTAL-TABLE
007260* BUILT FOR REPORT 3 SO THE LISTINGS TABLE IS NOT RESCANNED.
007270*---------------------------------------------------------------*
007280 8000-REPORT-DEMAND-INDEX.
007290     MOVE 'REPORT 7 - BOOK DEMAND INDEX' TO WS-REPORT-TITLE-LINE
007300     PERFORM 9050-PRINT-SECTION-TITLE
007310     SORT SORT-FILE
007320         ON DESCENDING KEY SRR-RANK-COUNT
007330         INPUT PROCEDURE IS 8200-RELEASE-DEMAND-RECORDS
007340         OUTPUT PROCEDURE IS 8300-PRINT-DEMAND-RECORDS
007350     MOVE WS-BLANK-LINE TO PRINT-LINE
007360     PERFORM 9000-WRITE-PRINT-LINE.
007370*---------------------------------------------------------------*
007380 8200-RELEASE-DEMAND-RECORDS.
007390     PERFORM 8210-RELEASE-ONE-DEMAND-ROW
007400         VARYING ISB-IDX FROM 1 BY 1
007410         UNTIL ISB-IDX > ISB-COUNT.
007420*---------------------------------------------------------------*
007430 8210-RELEASE-ONE-DEMAND-ROW.
007440     MOVE ISB-ISBN-NORM(ISB-IDX)    TO SRR-ISBN
007450     MOVE ISB-GROUP-COUNT(ISB-IDX)  TO SRR-RANK-COUNT
007460     RELEASE SORT-RECORD-RANK.
007470*---------------------------------------------------------------*
007480 8300-PRINT-DEMAND-RECORDS.
007490     SET SORT-NOT-AT-EOF TO TRUE
007500     MOVE 0 TO WS-DEMAND-RANK-SHOWN
007510     PERFORM 8310-RETURN-ONE-DEMAND-RECORD
007520     PERFORM 8320-PRINT-ONE-DEMAND-LINE
007530         UNTIL SORT-AT-EOF
007540         OR WS-DEMAND-RANK-SHOWN >= 10.
007550*---------------------------------------------------------------*
007560 8310-RETURN-ONE-DEMAND-RECORD.
007570     RETURN SORT-FILE
007580         AT END SET SORT-AT-EOF TO TRUE.
007590*---------------------------------------------------------------*
007600 8320-PRINT-ONE-DEMAND-LINE.
007610     ADD 1 TO WS-DEMAND-RANK-SHOWN
007620     MOVE WS-DEMAND-RANK-SHOWN TO DL9-RANK
007630     MOVE SRR-ISBN TO DL9-ISBN
007640     PERFORM 4400-LOOKUP-METADATA-TITLE-BY-TEXT-KEY
007650     MOVE WS-META-TITLE-WORK(1:40) TO DL9-TITLE
007660     MOVE SRR-RANK-COUNT TO DL9-COUNT
007670     MOVE DL-DEMAND-LINE TO PRINT-LINE
007680     PERFORM 9000-WRITE-PRINT-LINE
007690     PERFORM 8310-RETURN-ONE-DEMAND-RECORD.
007700*---------------------------------------------------------------*
007710 4400-LOOKUP-METADATA-TITLE-BY-TEXT-KEY.
007720     SET WS-META-NOT-FOUND TO TRUE
007730     MOVE '(unknown)' TO WS-META-TITLE-WORK
007740     IF MET-TABLE-SIZE > 0
007750         SET MET-IDX TO 1
007760         SEARCH TBL-BOOK-METADATA
007770             AT END
007780                 CONTINUE
007790             WHEN MET-ISBN(MET-IDX) = SRR-ISBN
007800                 SET WS-META-WAS-FOUND TO TRUE
007810         END-SEARCH
007820     END-IF
007830     IF WS-META-WAS-FOUND AND MET-TITLE(MET-IDX) NOT = SPACES
007840         MOVE MET-TITLE(MET-IDX) TO WS-META-TITLE-WORK
007850     END-IF.
007860*---------------------------------------------------------------*
007870 9000-WRITE-PRINT-LINE.
007880     IF LINE-COUNT > LINES-ON-PAGE
007890         PERFORM 9100-PRINT-HEADING-LINES
007900     END-IF
007910     WRITE PRINT-RECORD
007920         AFTER ADVANCING LINE-SPACEING
007930     ADD 1 TO LINE-COUNT
007940     MOVE 1 TO LINE-SPACEING.
007950*---------------------------------------------------------------*
007960 9050-PRINT-SECTION-TITLE.
007970     MOVE WS-REPORT-TITLE-LINE TO PRINT-LINE
007980     PERFORM 9000-WRITE-PRINT-LINE.
007990*---------------------------------------------------------------*
008000 9100-PRINT-HEADING-LINES.
008010     WRITE PRINT-RECORD
008020         FROM WS-BLANK-LINE
008030         AFTER ADVANCING PAGE
008040     ADD 1 TO PAGE-COUNT
008050     MOVE 1 TO LINE-COUNT.
008060*---------------------------------------------------------------*
008070 9000-CLOSE-FILES.
008080     CLOSE PRINT-FILE.
