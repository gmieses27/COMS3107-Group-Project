000100*----------------------------------------------------------*
000110* MKTLST    - Student textbook listing work table          *
000120*----------------------------------------------------------*
000130* MAINTENANCE LOG                                          *
000140* DATE      INIT  TICKET   DESCRIPTION                     *
000150* --------- ----  -------  ----------------------------    *
000160* 1989/03/14 EA   REQ-014  Original table, 5 fields.       *
000170* 1991/07/02 EA   REQ-061  Added seller id and course no.  *
000180* 1994/11/30 DQ   REQ-119  Added barter switch.            *
000190* 1999/01/08 EA   Y2K-004  Year 2000 review - no 2-digit   *
000200*                          year fields in this copybook,   *
000210*                          no change required.             *
000220* 2003/05/19 DQ   REQ-203  Added LST-ISBN-NORM and         *
000230*                          LST-CONDITION-LOWER so the      *
000240*                          normalize/lower-case work is    *
000250*                          only ever done once at load     *
000260*                          time instead of in every report.*
000270*----------------------------------------------------------*
000280 01  LST-TABLE-SIZE              PIC S9(04) USAGE COMP.
000290 01  LST-TABLE-INDEX             PIC S9(04) USAGE COMP.
000300*----------------------------------------------------------*
000310 01  STUDENT-LISTING-TABLE.
000320     05  TBL-STUDENT-LISTING OCCURS 1 TO 2000 TIMES
000330             DEPENDING ON LST-TABLE-SIZE
000340             INDEXED BY LST-IDX.
000350         10  LST-ISBN             PIC X(20).
000360         10  LST-ISBN-NORM        PIC X(20).
000370         10  LST-TITLE            PIC X(60).
000380         10  LST-EDITION          PIC 9(04).
000390         10  LST-CONDITION        PIC X(15).
000400         10  LST-CONDITION-LOWER  PIC X(15).
000410         10  LST-PRICE            PIC S9(7)V99.
000420         10  LST-COURSE           PIC X(12).
000430         10  LST-SELLER-ID        PIC X(12).
000440         10  LST-BARTER-SW        PIC X(01).
000450             88  LST-BARTER-IS-TRUE     VALUE 'Y'.
000460             88  LST-BARTER-IS-FALSE    VALUE 'N'.
000470         10  FILLER               PIC X(04).
